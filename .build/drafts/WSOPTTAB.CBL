000100*----------------------------------------------------------------
000200* WSOPTTAB.CBL
000300* WORKING-STORAGE FOR THE PAYMENT METHOD OPTIMIZER.
000400* HOLDS THE IN-MEMORY PAYMENT-METHOD TABLE (WITH ITS RUNNING
000500* LIMITS AND SPEND TOTALS), THE CANDIDATE PAYMENT-OPTION TABLE
000600* BUILT FRESH FOR EACH ORDER, AND THE WORK AREAS USED BY THE
000700* DISCOUNT ARITHMETIC IN PLOPTCALC.CBL.
000800*----------------------------------------------------------------
000900* 2024-02-06 RJM  INITIAL VERSION FOR THE PAYMENT OPTIMIZER.  RQ4471
001000* 2024-03-19 RJM  MOVED THE STANDALONE WORK FIELDS TO 77-LEVEL AND
001100*                 PADDED THE REMAINING GROUPS - HOUSE STANDARD
001200*                 REVIEW AHEAD OF THE RQ4502 CHANGE.  RQ4502
001300*----------------------------------------------------------------
001400    01  WS-FILE-STATUSES.
001500        05  WS-ORDRIN-STATUS        PIC X(02).
001600            88  ORDRIN-OK           VALUE "00".
001700        05  WS-PAYMIN-STATUS        PIC X(02).
001800            88  PAYMIN-OK           VALUE "00".
001900        05  WS-RPTOUT-STATUS        PIC X(02).
002000            88  RPTOUT-OK           VALUE "00".
002100        05  FILLER                  PIC X(04).
002200 
002300    01  WS-EOF-SWITCHES.
002400        05  WS-ORDRIN-EOF-SWITCH    PIC X.
002500            88  ORDRIN-AT-END       VALUE "Y".
002600        05  WS-PAYMIN-EOF-SWITCH    PIC X.
002700            88  PAYMIN-AT-END       VALUE "Y".
002800        05  WS-SRTD-EOF-SWITCH      PIC X.
002900            88  SRTD-AT-END         VALUE "Y".
003000        05  FILLER                  PIC X(05).
003100 
003200    77  WS-RUN-ABORT-MESSAGE        PIC X(60).
003300 
003400*    PAYMENT-METHOD TABLE -- LOADED ONCE FROM PAYMIN, THEN
003500*    CARRIED THROUGH THE WHOLE RUN.  REMAIN-LIMIT IS DECREMENTED
003600*    AS ORDERS ARE SETTLED; TOTAL-SPENT IS THE REPORT ACCUMULATOR.
003700*    PAM-ENTRY-RAW GIVES THE ABORT TRAP A RAW VIEW OF THE ENTRY
003800*    TO DISPLAY WHEN A LIMIT WOULD GO NEGATIVE.
003900 
004000    01  WS-PAYMETH-TABLE.
004100        05  PAM-ENTRY OCCURS 50 TIMES.
004200            10  PAM-TBL-METHOD-ID       PIC X(10).
004300            10  PAM-TBL-DISCOUNT        PIC 9(03).
004400            10  PAM-TBL-ORIGINAL-LIMIT  PIC S9(9)V99.
004500            10  PAM-TBL-REMAIN-LIMIT    PIC S9(9)V99.
004600            10  PAM-TBL-TOTAL-SPENT     PIC S9(9)V99.
004700            10  PAM-TBL-USED-SWITCH     PIC X.
004800                88  PAM-TBL-WAS-USED    VALUE "Y".
004900 
005000    01  WS-PAYMETH-TABLE-RAW REDEFINES WS-PAYMETH-TABLE.
005100        05  PAM-ENTRY-RAW OCCURS 50 TIMES
005200                                      PIC X(47).
005300 
005400    77  WS-PAYMETH-COUNT             PIC 9(04) COMP.
005500    77  WS-PUNKTY-NUMBER             PIC 9(04) COMP.
005600        88  PUNKTY-NOT-ON-FILE       VALUE ZERO.
005700 
005800*    PAYMENT-OPTION TABLE -- REBUILT FOR EVERY ORDER BY THE FOUR
005900*    OPTION GENERATORS, THEN RANKED BY 5400-SELECT-BEST-OPTION.
006000 
006100    01  WS-OPTION-TABLE.
006200        05  OPT-ENTRY OCCURS 80 TIMES.
006300            10  OPT-DISCOUNT            PIC S9(9)V99.
006400            10  OPT-POINTS-USED         PIC S9(9)V99.
006500            10  OPT-CHARGE-COUNT        PIC 9 COMP.
006600            10  OPT-CHARGE OCCURS 2 TIMES.
006700                15  OPT-CHARGE-METHOD-ID  PIC X(10).
006800                15  OPT-CHARGE-AMOUNT     PIC S9(9)V99.
006900 
007000    77  WS-OPTION-COUNT               PIC 9(04) COMP.
007100    77  WS-BEST-OPTION-NUMBER         PIC 9(04) COMP.
007200    77  WS-NEW-OPT-DISCOUNT           PIC S9(9)V99.
007300    77  WS-NEW-OPT-POINTS-USED        PIC S9(9)V99.
007400 
007500*    THE ORDER CURRENTLY BEING SETTLED, RESTORED FROM THE SORTED
007600*    WORK FILE.  WS-CURRENT-ORDER-DUMP GIVES 9100-DISPLAY-ORDER-
007700*    TRACE A RAW VIEW OF THE RECORD FOR THE UPSI-0 TRACE SWITCH.
007800 
007900    01  WS-CURRENT-ORDER.
008000        05  WS-CUR-ORDER-ID           PIC X(10).
008100        05  WS-CUR-ORDER-VALUE        PIC S9(9)V99.
008200        05  WS-CUR-PROMO-COUNT        PIC 9(02).
008300        05  WS-CUR-PROMO-ID OCCURS 10 TIMES
008400                                      PIC X(10).
008500 
008600    01  WS-CURRENT-ORDER-DUMP REDEFINES WS-CURRENT-ORDER
008700                                      PIC X(123).
008800 
008900*    LOOKUP HELPER FIELDS SHARED WITH PLOPTCALC.CBL.
009000 
009100    77  WS-LOOKUP-METHOD-ID           PIC X(10).
009200    77  WS-FOUND-METHOD-SWITCH        PIC X.
009300    77  WS-FOUND-IN-PROMO-SWITCH      PIC X.
009400 
009500*    DISCOUNT ARITHMETIC WORK AREA SHARED BY PLOPTCALC.CBL.
009600*    SIX-DECIMAL DISCOUNT-PERCENT MATCHES THE BUSINESS RULE'S
009700*    ROUNDING SPECIFICATION BEFORE IT IS APPLIED TO THE ORDER.
009800 
009900    01  WS-DISCOUNT-WORK-AREA.
010000        05  WS-CALC-DISCOUNT-WHOLE-PCT PIC 9(03).
010100        05  WS-CALC-ORDER-VALUE      PIC S9(9)V99.
010200        05  WS-DISCOUNT-PERCENT      PIC 9V999999.
010300        05  WS-DISCOUNT-AMOUNT       PIC S9(9)V99.
010400        05  WS-AMOUNT-TO-PAY         PIC S9(9)V99.
010500        05  FILLER                   PIC X(04).
010600 
010700    01  WS-PARTIAL-POINTS-WORK-AREA.
010800        05  WS-MIN-POINTS-REQUIRED    PIC S9(9)V99.
010900        05  WS-ORDER-DISCOUNT-UNRND   PIC S9(9)V999.
011000        05  WS-VALUE-AFTER-DISCOUNT   PIC S9(9)V99.
011100        05  WS-POINTS-TO-SPEND        PIC S9(9)V99.
011200        05  WS-REMAINDER-BY-CARD      PIC S9(9)V99.
011300        05  WS-SELECTED-METHOD-NUMBER PIC 9(04) COMP.
011400        05  WS-GROUP1-BEST-NUMBER     PIC 9(04) COMP.
011500        05  WS-GROUP1-BEST-LIMIT      PIC S9(9)V99.
011600        05  WS-GROUP2-BEST-NUMBER     PIC 9(04) COMP.
011700        05  WS-GROUP2-BEST-LIMIT      PIC S9(9)V99.
011800        05  WS-GROUP2-BEST-DISCT      PIC 9(03).
011900        05  FILLER                    PIC X(04).
012000 
012100    01  WS-SORT-KEY-WORK-AREA.
012200        05  WS-CANDIDATE-POINTS-FULL  PIC S9(9)V99.
012300        05  WS-CANDIDATE-CARD-FULL    PIC S9(9)V99.
012400        05  WS-CANDIDATE-PARTIAL      PIC S9(9)V999.
012500        05  WS-BEST-CANDIDATE         PIC S9(9)V99.
012600        05  FILLER                    PIC X(04).
012700 
012800    77  WS-EDITED-TOTAL-SPENT         PIC ZZZZZZZZ9.99.
012900 
013000    01  WS-MISCELLANEOUS-COUNTERS.
013100        05  WS-ORDER-COUNT            PIC 9(06) COMP.
013200        05  WS-METHOD-POINTER         PIC 9(04) COMP.
013300        05  WS-PROMO-POINTER          PIC 9(04) COMP.
013400        05  WS-APPLY-POINTER          PIC 9(04) COMP.
013500        05  FILLER                    PIC X(04).
