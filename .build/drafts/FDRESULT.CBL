000100*----------------------------------------------------------------
000200* FDRESULT.CBL
000300* RECORD LAYOUT FOR THE PAYMENT METHOD SETTLEMENT REPORT
000400* (RPTOUT).  ONE LINE PER METHOD ACTUALLY CHARGED, BUILT IN
000500* WORKING-STORAGE AND MOVED HERE BEFORE THE WRITE.
000600*----------------------------------------------------------------
000700* 2024-02-06 RJM  INITIAL VERSION FOR THE PAYMENT OPTIMIZER.  RQ4471
000800*----------------------------------------------------------------
000900    FD  RESULT-FILE
001000        LABEL RECORDS ARE OMITTED.
001100 
001200    01  RESULT-RECORD              PIC X(25).
