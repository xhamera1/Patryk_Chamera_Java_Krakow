000100*----------------------------------------------------------------
000200* FDPAYMTH.CBL
000300* RECORD LAYOUT FOR THE PAYMENT METHODS MASTER INPUT FILE
000400* (PAYMIN).  EACH RECORD IS ONE BANK CARD, PROMOTIONAL CARD OR
000500* THE LOYALTY-POINTS METHOD "PUNKTY", WITH ITS DISCOUNT PERCENT
000600* AND ITS REMAINING SPENDING LIMIT FOR TONIGHT'S RUN.
000700*----------------------------------------------------------------
000800* 2024-02-06 RJM  INITIAL VERSION FOR THE PAYMENT OPTIMIZER.  RQ4471
000900*----------------------------------------------------------------
001000    FD  PAYMETH-FILE
001100        LABEL RECORDS ARE OMITTED.
001200 
001300    01  PAYMETH-RECORD.
001400        05  PAM-METHOD-ID           PIC X(10).
001500        05  PAM-METHOD-DISCOUNT     PIC 9(03).
001600        05  PAM-METHOD-LIMIT        PIC S9(9)V99.
001700        05  FILLER                  PIC X(26).
