000100*----------------------------------------------------------------
000200* SLWORK.CBL
000300* FILE-CONTROL ENTRIES FOR THE ORDER WORK FILE, THE SORT FILE,
000400* AND THE SORTED WORK FILE.  ORDERS ARE RUN THROUGH A REGULAR
000500* COBOL SORT ON DESCENDING MAXIMUM-THEORETICAL-DISCOUNT BEFORE
000600* THE OPTIMIZER SETTLES A SINGLE ONE OF THEM, SO ORDERS WITH THE
000700* MOST DISCOUNT POTENTIAL GET FIRST CLAIM ON THE LIMITS.
000800*----------------------------------------------------------------
000900* 2024-02-06 RJM  INITIAL VERSION FOR THE PAYMENT OPTIMIZER.  RQ4471
001000*----------------------------------------------------------------
001100    SELECT ORDER-WORK-FILE ASSIGN TO ORDRWRK
001200        ORGANIZATION IS SEQUENTIAL.
001300 
001400    SELECT ORDER-SORT-FILE ASSIGN TO ORDRSRT.
001500 
001600    SELECT ORDER-SRTD-FILE ASSIGN TO ORDRSRTD
001700        ORGANIZATION IS SEQUENTIAL.
