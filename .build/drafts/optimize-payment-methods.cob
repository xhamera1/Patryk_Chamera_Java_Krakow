000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    OPTIMIZE-PAYMENT-METHODS.
000300 AUTHOR.        R J MASTERMAN.
000400 INSTALLATION.  DATA PROCESSING DIVISION.
000500 DATE-WRITTEN.  FEBRUARY 1986.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000800*----------------------------------------------------------------
000900* OPTIMIZE-PAYMENT-METHODS
001000*
001100* NIGHTLY BATCH RUN THAT SETTLES EACH OF TODAY'S ORDERS AGAINST
001200* THE PAYMENT METHODS ON FILE (BANK CARDS, PROMOTIONAL CARDS,
001300* AND THE "PUNKTY" LOYALTY-POINTS METHOD), PICKING WHICHEVER
001400* METHOD OR COMBINATION OF METHODS GIVES THE CUSTOMER THE
001500* BIGGEST DISCOUNT WITHOUT EXCEEDING ANY METHOD'S SPENDING
001600* LIMIT FOR THE RUN.  ORDERS ARE SETTLED IN DESCENDING ORDER OF
001700* THEIR OWN MAXIMUM THEORETICAL DISCOUNT SO THAT THE ORDERS WITH
001800* THE MOST TO GAIN GET FIRST CLAIM ON A LIMITED METHOD'S ROOM.
001900*
002000* PRODUCES ONE REPORT LINE PER METHOD THAT WAS ACTUALLY CHARGED,
002100* SHOWING THE TOTAL CHARGED TO THAT METHOD FOR THE WHOLE RUN.
002200*----------------------------------------------------------------
002300* CHANGE LOG.
002400*----------------------------------------------------------------
002500* 1986-02-06 RJM  0000  INITIAL VERSION.  FOUR PAYMENT METHODS,
002600*                       FULL-CARD SETTLEMENT ONLY.
002700* 1986-05-14 RJM  0041  ADDED "PUNKTY" LOYALTY-POINTS METHOD AND
002800*                       THE FULL-POINTS SETTLEMENT OPTION.
002900* 1987-01-22 DHC  0077  ADDED PARTIAL-POINTS SETTLEMENT (FLAT TEN
003000*                       PERCENT OF ORDER VALUE) WHEN POINTS ALONE
003100*                       CANNOT CLEAR THE WHOLE ORDER.
003200* 1987-09-03 DHC  0103  ORDERS NOW SETTLED IN DESCENDING ORDER OF
003300*                       MAXIMUM THEORETICAL DISCOUNT, NOT IN FILE
003400*                       ARRIVAL ORDER.  SEE RQ0103 FOR THE
003500*                       COMPLAINT THAT PROMPTED THIS.
003600* 1989-11-30 DHC  0158  RAISED WS-PAYMETH-TABLE AND WS-OPTION-
003700*                       TABLE SIZES FOR THE NEW PROMOTIONAL CARD
003800*                       PROGRAM.
003900* 1991-06-18 LKT  0201  CORRECTED THE CARD-SELECTION TIE-BREAK ON
004000*                       THE PARTIAL-POINTS REMAINDER - WAS PICKING
004100*                       THE HIGHEST DISCOUNT PROMO CARD FIRST
004200*                       INSTEAD OF SAVING IT FOR FULL-CARD ORDERS.
004300* 1993-02-09 LKT  0244  ADDED THE UPSI-0 TRACE SWITCH FOR USE WHEN
004400*                       RECONCILING AGAINST THE VENDOR'S FIGURES.
004500* 1995-08-21 LKT  0289  UNPACKED THE ORDER WORK FILE FOR THE NEW
004600*                       SORT UTILITY LEVEL - NO FUNCTIONAL CHANGE.
004700* 1998-10-05 WJB  0334  YEAR 2000 REVIEW.  NO DATE FIELDS OF ANY
004800*                       KIND ARE CARRIED IN THIS RUN - ORDERS AND
004900*                       METHODS ARE KEYED BY ID ONLY.  NO CHANGE
005000*                       REQUIRED.  SIGNED OFF PER MEMO Y2K-0091.
005100* 1999-01-11 WJB  0334A CONFIRMED ABOVE AFTER INDEPENDENT REVIEW.
005200* 2001-04-02 WJB  0378  RAISED WS-OPTION-TABLE TO 80 ENTRIES - TEN
005300*                       PROMO OPTIONS WAS RUNNING TOO CLOSE TO THE
005400*                       LIMIT ON THE LARGER PROMOTIONAL RUNS.
005500* 2004-07-27 PAS  0411  REWORKED THE BEST-OPTION TIE-BREAK TO
005600*                       PREFER THE HIGHEST POINTS USED - FINANCE
005700*                       WANTS POINTS BURNED DOWN FIRST WHEN TWO
005800*                       OPTIONS GIVE THE SAME DISCOUNT.
005900* 2009-03-16 PAS  0459  ADDED THE INTERNAL CONSISTENCY CHECK IN
006000*                       5510 - A LIMIT WAS FOUND NEGATIVE ON THE
006100*                       0309 RUN AND WE NEVER FOUND OUT WHY.
006200* 2013-11-04 PAS  0502  NO LONGER REWRITES THE PAYMETH FILE -
006300*                       RESULT REPORT CARRIES THE SPENDING TOTALS
006400*                       NOW INSTEAD.
006500* 2018-06-12 GDT  0561  CONVERTED FROM THE OLD CARD-IMAGE ORDER
006600*                       FILE TO THE LINE SEQUENTIAL LAYOUT USED BY
006700*                       THE NEW ORDER-ENTRY SYSTEM.  RQ0561
006800* 2024-02-06 RJM  0625  FULL REWRITE OF THE OPTIMIZER LOGIC AGAINST
006900*                       THE REVISED BUSINESS RULES - SEE RQ4471.
007000*                       REPLACES THE 1986 VERSION ENTIRELY.
007100*----------------------------------------------------------------
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER.  IBM-370.
007500 OBJECT-COMPUTER.  IBM-370.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     UPSI-0 ON  STATUS IS TRACE-SWITCH-ON
007900            OFF STATUS IS TRACE-SWITCH-OFF
008000     CLASS VALID-ID-CHARACTERS IS "A" THRU "Z", "0" THRU "9".
008100 
008200 INPUT-OUTPUT SECTION.
008300   FILE-CONTROL.
008400 
008500      COPY "SLORDER.CBL".
008600      COPY "SLPAYMTH.CBL".
008700      COPY "SLRESULT.CBL".
008800      COPY "SLWORK.CBL".
008900 
009000 DATA DIVISION.
009100   FILE SECTION.
009200 
009300      COPY "FDORDER.CBL".
009400      COPY "FDPAYMTH.CBL".
009500      COPY "FDRESULT.CBL".
009600      COPY "FDWORK.CBL".
009700 
009800   WORKING-STORAGE SECTION.
009900 
010000      COPY "WSOPTTAB.CBL".
010100 
010200*----------------------------------------------------------------
010300 PROCEDURE DIVISION.
010400 
010500 0000-MAIN-PROCESS.
010600 
010700    PERFORM 1000-VALIDATE-INPUT-FILES THRU 1000-EXIT.
010800    PERFORM 2000-LOAD-ORDERS-WORK-FILE THRU 2000-EXIT.
010900    PERFORM 3000-LOAD-PAYMETH-TABLE THRU 3000-EXIT.
011000    PERFORM 4000-SORT-ORDERS-BY-DISCOUNT THRU 4000-EXIT.
011100    PERFORM 5000-OPTIMIZE-ALL-ORDERS THRU 5000-EXIT.
011200    PERFORM 6000-PRINT-RESULT-REPORT THRU 6000-EXIT.
011300 
011400    GO TO 0000-EXIT.
011500 
011600 0000-EXIT.
011700    STOP RUN.
011800*----------------------------------------------------------------
011900* 1986-02-06 RJM  FIRST CHECKS - JUST THE TWO INPUT FILES THEN.
012000* 2018-06-12 GDT  ADDED THE STATUS-02 (DUPLICATE KEY) BYPASS WHEN
012100*                 LINE SEQUENTIAL WAS BROUGHT IN.  RQ0561
012200*----------------------------------------------------------------
012300 1000-VALIDATE-INPUT-FILES.
012400 
012500    OPEN INPUT ORDERS-FILE.
012600    IF NOT ORDRIN-OK
012700       MOVE "ORDRIN WILL NOT OPEN - CHECK JCL" TO WS-RUN-ABORT-MESSAGE
012800       PERFORM 9000-ABORT-RUN THRU 9000-EXIT.
012900    CLOSE ORDERS-FILE.
013000 
013100    OPEN INPUT PAYMETH-FILE.
013200    IF NOT PAYMIN-OK
013300       MOVE "PAYMIN WILL NOT OPEN - CHECK JCL" TO WS-RUN-ABORT-MESSAGE
013400       PERFORM 9000-ABORT-RUN THRU 9000-EXIT.
013500    CLOSE PAYMETH-FILE.
013600 
013700 1000-EXIT.
013800    EXIT.
013900*----------------------------------------------------------------
014000* BUILDS THE ORDER WORK FILE - ONE RECORD PER ORDER, CARRYING
014100* EACH ORDER'S MAXIMUM THEORETICAL DISCOUNT AS A SORT KEY SO
014200* 4000-SORT-ORDERS-BY-DISCOUNT CAN PUT THE BEST-PAYING ORDERS
014300* FIRST IN LINE FOR THE LIMITS.
014400*----------------------------------------------------------------
014500 2000-LOAD-ORDERS-WORK-FILE.
014600 
014700    OPEN INPUT ORDERS-FILE.
014800    OPEN OUTPUT ORDER-WORK-FILE.
014900    MOVE ZERO TO WS-ORDER-COUNT.
015000    PERFORM 2100-READ-ORDER-RECORD THRU 2100-EXIT.
015100    PERFORM 2200-BUILD-ORDER-WORK-RECORD THRU 2200-EXIT
015200        UNTIL ORDRIN-AT-END.
015300    CLOSE ORDERS-FILE.
015400    CLOSE ORDER-WORK-FILE.
015500 
015600    IF WS-ORDER-COUNT = ZERO
015700       MOVE "NO ORDERS IN ORDRIN - ABORTING RUN" TO WS-RUN-ABORT-MESSAGE
015800       PERFORM 9000-ABORT-RUN THRU 9000-EXIT.
015900 
016000 2000-EXIT.
016100    EXIT.
016200*----------------------------------------------------------------
016300 
016400 2100-READ-ORDER-RECORD.
016500 
016600    READ ORDERS-FILE
016700        AT END MOVE "Y" TO WS-ORDRIN-EOF-SWITCH.
016800 
016900 2100-EXIT.
017000    EXIT.
017100*----------------------------------------------------------------
017200 
017300 2200-BUILD-ORDER-WORK-RECORD.
017400 
017500    ADD 1 TO WS-ORDER-COUNT.
017600    MOVE ORD-ORDER-ID     TO WS-CUR-ORDER-ID.
017700    MOVE ORD-ORDER-VALUE  TO WS-CUR-ORDER-VALUE.
017800    MOVE ORD-PROMO-COUNT  TO WS-CUR-PROMO-COUNT.
017900    MOVE ORD-PROMO-ID(1)  TO WS-CUR-PROMO-ID(1).
018000    MOVE ORD-PROMO-ID(2)  TO WS-CUR-PROMO-ID(2).
018100    MOVE ORD-PROMO-ID(3)  TO WS-CUR-PROMO-ID(3).
018200    MOVE ORD-PROMO-ID(4)  TO WS-CUR-PROMO-ID(4).
018300    MOVE ORD-PROMO-ID(5)  TO WS-CUR-PROMO-ID(5).
018400    MOVE ORD-PROMO-ID(6)  TO WS-CUR-PROMO-ID(6).
018500    MOVE ORD-PROMO-ID(7)  TO WS-CUR-PROMO-ID(7).
018600    MOVE ORD-PROMO-ID(8)  TO WS-CUR-PROMO-ID(8).
018700    MOVE ORD-PROMO-ID(9)  TO WS-CUR-PROMO-ID(9).
018800    MOVE ORD-PROMO-ID(10) TO WS-CUR-PROMO-ID(10).
018900 
019000    PERFORM 7000-COMPUTE-SORT-KEY THRU 7000-EXIT.
019100 
019200    MOVE WS-BEST-CANDIDATE  TO WRK-SORT-KEY.
019300    MOVE WS-CURRENT-ORDER   TO WRK-ORDER-FIELDS.
019400    WRITE WORK-RECORD.
019500 
019600    PERFORM 2100-READ-ORDER-RECORD THRU 2100-EXIT.
019700 
019800 2200-EXIT.
019900    EXIT.
020000*----------------------------------------------------------------
020100* LOADS THE PAYMENT-METHOD TABLE AND LOCATES THE "PUNKTY" ENTRY,
020200* IF ANY, SO THE OPTION GENERATORS DO NOT HAVE TO SEARCH FOR IT
020300* OVER AND OVER ON EVERY ORDER.
020400*----------------------------------------------------------------
020500 3000-LOAD-PAYMETH-TABLE.
020600 
020700    MOVE ZERO TO WS-PAYMETH-COUNT.
020800    MOVE ZERO TO WS-PUNKTY-NUMBER.
020900    OPEN INPUT PAYMETH-FILE.
021000    PERFORM 3100-READ-PAYMETH-RECORD THRU 3100-EXIT.
021100    PERFORM 3200-BUILD-PAYMETH-ENTRY THRU 3200-EXIT
021200        UNTIL PAYMIN-AT-END.
021300    CLOSE PAYMETH-FILE.
021400 
021500    IF WS-PAYMETH-COUNT = ZERO
021600       MOVE "NO PAYMENT METHODS IN PAYMIN - ABORTING RUN" TO
021700                WS-RUN-ABORT-MESSAGE
021800       PERFORM 9000-ABORT-RUN THRU 9000-EXIT.
021900 
022000 3000-EXIT.
022100    EXIT.
022200*----------------------------------------------------------------
022300 
022400 3100-READ-PAYMETH-RECORD.
022500 
022600    READ PAYMETH-FILE
022700        AT END MOVE "Y" TO WS-PAYMIN-EOF-SWITCH.
022800 
022900 3100-EXIT.
023000    EXIT.
023100*----------------------------------------------------------------
023200 
023300 3200-BUILD-PAYMETH-ENTRY.
023400 
023500    ADD 1 TO WS-PAYMETH-COUNT.
023600    MOVE PAM-METHOD-ID       TO PAM-TBL-METHOD-ID(WS-PAYMETH-COUNT).
023700    MOVE PAM-METHOD-DISCOUNT TO PAM-TBL-DISCOUNT(WS-PAYMETH-COUNT).
023800    MOVE PAM-METHOD-LIMIT    TO
023900             PAM-TBL-ORIGINAL-LIMIT(WS-PAYMETH-COUNT).
024000    MOVE PAM-METHOD-LIMIT    TO
024100             PAM-TBL-REMAIN-LIMIT(WS-PAYMETH-COUNT).
024200    MOVE ZERO TO PAM-TBL-TOTAL-SPENT(WS-PAYMETH-COUNT).
024300    MOVE "N" TO PAM-TBL-USED-SWITCH(WS-PAYMETH-COUNT).
024400 
024500    IF PAM-METHOD-ID(1:1) IS NOT VALID-ID-CHARACTERS
024600       DISPLAY "PYOPT001 WARNING - UNUSUAL METHOD ID " PAM-METHOD-ID.
024700 
024800    IF PAM-METHOD-ID = "PUNKTY"
024900       MOVE WS-PAYMETH-COUNT TO WS-PUNKTY-NUMBER.
025000 
025100    PERFORM 3100-READ-PAYMETH-RECORD THRU 3100-EXIT.
025200 
025300 3200-EXIT.
025400    EXIT.
025500*----------------------------------------------------------------
025600* SORTS THE ORDER WORK FILE DESCENDING ON ITS MAXIMUM THEORETICAL
025700* DISCOUNT, THE SAME WAY 1987'S DEDUCTIBLES-STYLE REPORT SORTED
025800* VOUCHERS ON PAID DATE - USING A WORK FILE, NOT A SORT OF THE
025900* ORIGINAL INPUT.
026000*----------------------------------------------------------------
026100 4000-SORT-ORDERS-BY-DISCOUNT.
026200 
026300    SORT ORDER-SORT-FILE
026400        ON DESCENDING KEY SRT-SORT-KEY
026500        USING ORDER-WORK-FILE
026600        GIVING ORDER-SRTD-FILE.
026700 
026800    IF NOT SORT-RETURN = ZERO
026900       MOVE "SORT OF THE ORDER WORK FILE FAILED" TO
027000                WS-RUN-ABORT-MESSAGE
027100       PERFORM 9000-ABORT-RUN THRU 9000-EXIT.
027200 
027300 4000-EXIT.
027400    EXIT.
027500*----------------------------------------------------------------
027600* SETTLES EVERY ORDER ON THE SORTED WORK FILE, ONE AT A TIME, IN
027700* DESCENDING ORDER OF DISCOUNT POTENTIAL.
027800*----------------------------------------------------------------
027900 5000-OPTIMIZE-ALL-ORDERS.
028000 
028100    OPEN INPUT ORDER-SRTD-FILE.
028200    PERFORM 5050-READ-SORTED-ORDER THRU 5050-EXIT.
028300    PERFORM 5090-SETTLE-ONE-ORDER THRU 5090-EXIT
028400        UNTIL SRTD-AT-END.
028500    CLOSE ORDER-SRTD-FILE.
028600 
028700 5000-EXIT.
028800    EXIT.
028900*----------------------------------------------------------------
029000 
029100 5050-READ-SORTED-ORDER.
029200 
029300    READ ORDER-SRTD-FILE
029400        AT END MOVE "Y" TO WS-SRTD-EOF-SWITCH.
029500 
029600 5050-EXIT.
029700    EXIT.
029800*----------------------------------------------------------------
029900 
030000 5090-SETTLE-ONE-ORDER.
030100 
030200    MOVE SRD-ORDER-FIELDS TO WS-CURRENT-ORDER.
030300 
030400    IF TRACE-SWITCH-ON
030500       PERFORM 9100-DISPLAY-ORDER-TRACE THRU 9100-EXIT.
030600 
030700    PERFORM 5100-BUILD-OPTIONS THRU 5100-EXIT.
030800    PERFORM 5400-SELECT-BEST-OPTION THRU 5400-EXIT.
030900    PERFORM 5500-APPLY-SELECTED-OPTION THRU 5500-EXIT.
031000 
031100    PERFORM 5050-READ-SORTED-ORDER THRU 5050-EXIT.
031200 
031300 5090-EXIT.
031400    EXIT.
031500*----------------------------------------------------------------
031600* BUILDS EVERY FEASIBLE WAY OF PAYING THE CURRENT ORDER INTO
031700* WS-OPTION-TABLE - FULL CARD PAYMENT AGAINST EACH OF THE ORDER'S
031800* OWN PROMO CODES, FULL POINTS PAYMENT, PARTIAL POINTS PAYMENT,
031900* AND PLAIN FULL PRICE BY ANY CARD WITH ROOM.
032000*----------------------------------------------------------------
032100 5100-BUILD-OPTIONS.
032200 
032300    MOVE ZERO TO WS-OPTION-COUNT.
032400 
032500    PERFORM 5110-GENERATE-FULL-CARD-OPTIONS THRU 5110-EXIT.
032600    PERFORM 5120-GENERATE-FULL-POINTS-OPTION THRU 5120-EXIT.
032700    PERFORM 5130-GENERATE-PARTIAL-POINTS-OPTION THRU 5130-EXIT.
032800    PERFORM 5140-GENERATE-FULL-PRICE-OPTIONS THRU 5140-EXIT.
032900 
033000    IF WS-OPTION-COUNT = ZERO
033100       STRING "NO FEASIBLE PAYMENT OPTION FOR ORDER " DELIMITED BY SIZE
033200              WS-CUR-ORDER-ID DELIMITED BY SIZE
033300           INTO WS-RUN-ABORT-MESSAGE
033400       PERFORM 9000-ABORT-RUN THRU 9000-EXIT.
033500 
033600 5100-EXIT.
033700    EXIT.
033800*----------------------------------------------------------------
033900* GENERATOR 1 - FULL PAYMENT BY ONE CARD, ONE CANDIDATE PER PROMO
034000* CODE NAMED ON THE ORDER (EXCLUDING "PUNKTY" ITSELF).
034100*----------------------------------------------------------------
034200 5110-GENERATE-FULL-CARD-OPTIONS.
034300 
034400    PERFORM 5111-CHECK-ONE-PROMO-CODE THRU 5111-EXIT
034500        VARYING WS-PROMO-POINTER FROM 1 BY 1
034600        UNTIL WS-PROMO-POINTER > WS-CUR-PROMO-COUNT.
034700 
034800 5110-EXIT.
034900    EXIT.
035000*----------------------------------------------------------------
035100 
035200 5111-CHECK-ONE-PROMO-CODE.
035300 
035400    MOVE WS-CUR-PROMO-ID(WS-PROMO-POINTER) TO WS-LOOKUP-METHOD-ID.
035500    PERFORM 8200-FIND-METHOD-BY-ID THRU 8200-EXIT.
035600 
035700    IF WS-METHOD-POINTER NOT = ZERO
035800       AND WS-METHOD-POINTER NOT = WS-PUNKTY-NUMBER
035900       MOVE PAM-TBL-DISCOUNT(WS-METHOD-POINTER) TO
036000                WS-CALC-DISCOUNT-WHOLE-PCT
036100       MOVE WS-CUR-ORDER-VALUE TO WS-CALC-ORDER-VALUE
036200       PERFORM 8100-COMPUTE-DISCOUNT-AMOUNT THRU 8100-EXIT
036300       IF PAM-TBL-REMAIN-LIMIT(WS-METHOD-POINTER) >= WS-AMOUNT-TO-PAY
036400          MOVE WS-DISCOUNT-AMOUNT TO WS-NEW-OPT-DISCOUNT
036500          MOVE ZERO TO WS-NEW-OPT-POINTS-USED
036600          PERFORM 5190-ADD-ONE-CHARGE-OPTION THRU 5190-EXIT.
036700 
036800 5111-EXIT.
036900    EXIT.
037000*----------------------------------------------------------------
037100* GENERATOR 2 - FULL PAYMENT BY "PUNKTY" POINTS ALONE.
037200*----------------------------------------------------------------
037300 5120-GENERATE-FULL-POINTS-OPTION.
037400 
037500    IF WS-PUNKTY-NUMBER NOT = ZERO
037600       MOVE PAM-TBL-DISCOUNT(WS-PUNKTY-NUMBER) TO
037700                WS-CALC-DISCOUNT-WHOLE-PCT
037800       MOVE WS-CUR-ORDER-VALUE TO WS-CALC-ORDER-VALUE
037900       PERFORM 8100-COMPUTE-DISCOUNT-AMOUNT THRU 8100-EXIT
038000       IF PAM-TBL-REMAIN-LIMIT(WS-PUNKTY-NUMBER) >= WS-AMOUNT-TO-PAY
038100          MOVE WS-DISCOUNT-AMOUNT TO WS-NEW-OPT-DISCOUNT
038200          MOVE WS-AMOUNT-TO-PAY TO WS-NEW-OPT-POINTS-USED
038300          MOVE WS-PUNKTY-NUMBER TO WS-METHOD-POINTER
038400          PERFORM 5190-ADD-ONE-CHARGE-OPTION THRU 5190-EXIT.
038500 
038600 5120-EXIT.
038700    EXIT.
038800*----------------------------------------------------------------
038900* GENERATOR 3 - PARTIAL PAYMENT BY "PUNKTY" POINTS (FLAT TEN
039000* PERCENT OF ORDER VALUE) PLUS WHATEVER CARD BEST COVERS THE
039100* REMAINDER, WHEN POINTS ALONE CANNOT CLEAR THE ORDER.
039200*----------------------------------------------------------------
039300 5130-GENERATE-PARTIAL-POINTS-OPTION.
039400 
039500    IF WS-PUNKTY-NUMBER NOT = ZERO
039600       COMPUTE WS-MIN-POINTS-REQUIRED ROUNDED =
039700           WS-CUR-ORDER-VALUE * 0.10
039800       IF PAM-TBL-REMAIN-LIMIT(WS-PUNKTY-NUMBER) >=
039900               WS-MIN-POINTS-REQUIRED
040000          PERFORM 5131-BUILD-PARTIAL-POINTS-OPTION THRU 5131-EXIT.
040100 
040200 5130-EXIT.
040300    EXIT.
040400*----------------------------------------------------------------
040500 
040600 5131-BUILD-PARTIAL-POINTS-OPTION.
040700 
040800    COMPUTE WS-ORDER-DISCOUNT-UNRND = WS-CUR-ORDER-VALUE * 0.10.
040900    COMPUTE WS-VALUE-AFTER-DISCOUNT ROUNDED =
041000        WS-CUR-ORDER-VALUE - WS-ORDER-DISCOUNT-UNRND.
041100 
041200    IF PAM-TBL-REMAIN-LIMIT(WS-PUNKTY-NUMBER) < WS-VALUE-AFTER-DISCOUNT
041300       MOVE PAM-TBL-REMAIN-LIMIT(WS-PUNKTY-NUMBER) TO
041400                WS-POINTS-TO-SPEND
041500    ELSE
041600       MOVE WS-VALUE-AFTER-DISCOUNT TO WS-POINTS-TO-SPEND.
041700 
041800    COMPUTE WS-REMAINDER-BY-CARD =
041900        WS-VALUE-AFTER-DISCOUNT - WS-POINTS-TO-SPEND.
042000    IF WS-REMAINDER-BY-CARD < ZERO
042100       MOVE ZERO TO WS-REMAINDER-BY-CARD.
042200 
042300    IF WS-REMAINDER-BY-CARD = ZERO
042400       COMPUTE WS-NEW-OPT-DISCOUNT ROUNDED = WS-ORDER-DISCOUNT-UNRND
042500       MOVE WS-POINTS-TO-SPEND TO WS-NEW-OPT-POINTS-USED
042600       MOVE WS-PUNKTY-NUMBER TO WS-METHOD-POINTER
042700       MOVE WS-POINTS-TO-SPEND TO WS-AMOUNT-TO-PAY
042800       PERFORM 5190-ADD-ONE-CHARGE-OPTION THRU 5190-EXIT
042900    ELSE
043000       PERFORM 5135-SELECT-CARD-FOR-REMAINDER THRU 5135-EXIT
043100       IF WS-SELECTED-METHOD-NUMBER NOT = ZERO
043200          COMPUTE WS-NEW-OPT-DISCOUNT ROUNDED = WS-ORDER-DISCOUNT-UNRND
043300          MOVE WS-POINTS-TO-SPEND TO WS-NEW-OPT-POINTS-USED
043400          PERFORM 5195-ADD-TWO-CHARGE-OPTION THRU 5195-EXIT.
043500 
043600 5131-EXIT.
043700    EXIT.
043800*----------------------------------------------------------------
043900* CARD-SELECTION RULE FOR THE PARTIAL-POINTS REMAINDER - A CARD
044000* NOT NAMED ON THE ORDER'S OWN PROMO LIST IS PICKED FIRST (BY
044100* SMALLEST REMAINING LIMIT, TO CONSERVE ROOMIER CARDS FOR FULL-
044200* CARD ORDERS); ONLY IF NONE HAS ROOM DO WE USE A PROMO CARD, AND
044300* THEN BY LOWEST DISCOUNT PERCENT SO WE ARE NOT BURNING THE BEST
044400* CARD DISCOUNT ON A PARTIAL-POINTS ORDER.  SEE RQ0201.
044500*----------------------------------------------------------------
044600 5135-SELECT-CARD-FOR-REMAINDER.
044700 
044800    MOVE ZERO TO WS-GROUP1-BEST-NUMBER.
044900    MOVE ZERO TO WS-GROUP2-BEST-NUMBER.
045000    MOVE 999999999.99 TO WS-GROUP1-BEST-LIMIT.
045100    MOVE 999999999.99 TO WS-GROUP2-BEST-LIMIT.
045200    MOVE 999 TO WS-GROUP2-BEST-DISCT.
045300 
045400    PERFORM 5136-CHECK-ONE-CARD-FOR-REMAINDER THRU 5136-EXIT
045500        VARYING WS-METHOD-POINTER FROM 1 BY 1
045600        UNTIL WS-METHOD-POINTER > WS-PAYMETH-COUNT.
045700 
045800    IF WS-GROUP1-BEST-NUMBER NOT = ZERO
045900       MOVE WS-GROUP1-BEST-NUMBER TO WS-SELECTED-METHOD-NUMBER
046000    ELSE
046100       MOVE WS-GROUP2-BEST-NUMBER TO WS-SELECTED-METHOD-NUMBER.
046200 
046300 5135-EXIT.
046400    EXIT.
046500*----------------------------------------------------------------
046600 
046700 5136-CHECK-ONE-CARD-FOR-REMAINDER.
046800 
046900    IF WS-METHOD-POINTER NOT = WS-PUNKTY-NUMBER
047000       AND PAM-TBL-REMAIN-LIMIT(WS-METHOD-POINTER) >=
047100               WS-REMAINDER-BY-CARD
047200       MOVE PAM-TBL-METHOD-ID(WS-METHOD-POINTER) TO WS-LOOKUP-METHOD-ID
047300       PERFORM 8300-IS-METHOD-IN-PROMO-LIST THRU 8300-EXIT
047400       IF WS-FOUND-IN-PROMO-SWITCH = "Y"
047500          PERFORM 5137-CHECK-GROUP-2-CANDIDATE THRU 5137-EXIT
047600       ELSE
047700          PERFORM 5138-CHECK-GROUP-1-CANDIDATE THRU 5138-EXIT.
047800 
047900 5136-EXIT.
048000    EXIT.
048100*----------------------------------------------------------------
048200 
048300 5137-CHECK-GROUP-2-CANDIDATE.
048400 
048500    IF PAM-TBL-DISCOUNT(WS-METHOD-POINTER) < WS-GROUP2-BEST-DISCT
048600       OR (PAM-TBL-DISCOUNT(WS-METHOD-POINTER) = WS-GROUP2-BEST-DISCT
048700           AND PAM-TBL-REMAIN-LIMIT(WS-METHOD-POINTER) <
048800                   WS-GROUP2-BEST-LIMIT)
048900       MOVE PAM-TBL-DISCOUNT(WS-METHOD-POINTER) TO WS-GROUP2-BEST-DISCT
049000       MOVE PAM-TBL-REMAIN-LIMIT(WS-METHOD-POINTER) TO
049100                WS-GROUP2-BEST-LIMIT
049200       MOVE WS-METHOD-POINTER TO WS-GROUP2-BEST-NUMBER.
049300 
049400 5137-EXIT.
049500    EXIT.
049600*----------------------------------------------------------------
049700 
049800 5138-CHECK-GROUP-1-CANDIDATE.
049900 
050000    IF PAM-TBL-REMAIN-LIMIT(WS-METHOD-POINTER) < WS-GROUP1-BEST-LIMIT
050100       MOVE PAM-TBL-REMAIN-LIMIT(WS-METHOD-POINTER) TO
050200                WS-GROUP1-BEST-LIMIT
050300       MOVE WS-METHOD-POINTER TO WS-GROUP1-BEST-NUMBER.
050400 
050500 5138-EXIT.
050600    EXIT.
050700*----------------------------------------------------------------
050800* GENERATOR 4 - PLAIN FULL PRICE, NO DISCOUNT, BY ANY CARD OTHER
050900* THAN "PUNKTY" THAT HAS ROOM FOR THE WHOLE ORDER.  THE FALLBACK
051000* THAT KEEPS AN ORDER FROM HAVING NO FEASIBLE OPTION AT ALL.
051100*----------------------------------------------------------------
051200 5140-GENERATE-FULL-PRICE-OPTIONS.
051300 
051400    PERFORM 5141-CHECK-ONE-METHOD-FULL-PRICE THRU 5141-EXIT
051500        VARYING WS-METHOD-POINTER FROM 1 BY 1
051600        UNTIL WS-METHOD-POINTER > WS-PAYMETH-COUNT.
051700 
051800 5140-EXIT.
051900    EXIT.
052000*----------------------------------------------------------------
052100 
052200 5141-CHECK-ONE-METHOD-FULL-PRICE.
052300 
052400    IF WS-METHOD-POINTER NOT = WS-PUNKTY-NUMBER
052500       AND PAM-TBL-REMAIN-LIMIT(WS-METHOD-POINTER) >= WS-CUR-ORDER-VALUE
052600       MOVE ZERO TO WS-NEW-OPT-DISCOUNT
052700       MOVE ZERO TO WS-NEW-OPT-POINTS-USED
052800       MOVE WS-CUR-ORDER-VALUE TO WS-AMOUNT-TO-PAY
052900       PERFORM 5190-ADD-ONE-CHARGE-OPTION THRU 5190-EXIT.
053000 
053100 5141-EXIT.
053200    EXIT.
053300*----------------------------------------------------------------
053400* ADDS A ONE-CHARGE CANDIDATE TO WS-OPTION-TABLE.  SHARED BY
053500* GENERATORS 1, 2 AND 4 - THE METHOD TO CHARGE IS WHATEVER IS IN
053600* WS-METHOD-POINTER, THE AMOUNT IS WHATEVER IS IN WS-AMOUNT-TO-PAY.
053700*----------------------------------------------------------------
053800 5190-ADD-ONE-CHARGE-OPTION.
053900 
054000    ADD 1 TO WS-OPTION-COUNT.
054100    MOVE WS-NEW-OPT-DISCOUNT TO OPT-DISCOUNT(WS-OPTION-COUNT).
054200    MOVE WS-NEW-OPT-POINTS-USED TO OPT-POINTS-USED(WS-OPTION-COUNT).
054300    MOVE 1 TO OPT-CHARGE-COUNT(WS-OPTION-COUNT).
054400    MOVE PAM-TBL-METHOD-ID(WS-METHOD-POINTER) TO
054500             OPT-CHARGE-METHOD-ID(WS-OPTION-COUNT, 1).
054600    MOVE WS-AMOUNT-TO-PAY TO
054700             OPT-CHARGE-AMOUNT(WS-OPTION-COUNT, 1).
054800 
054900 5190-EXIT.
055000    EXIT.
055100*----------------------------------------------------------------
055200* ADDS A TWO-CHARGE CANDIDATE TO WS-OPTION-TABLE - "PUNKTY" FOR
055300* WS-POINTS-TO-SPEND AND THE 5135 SELECTION FOR THE REMAINDER.
055400*----------------------------------------------------------------
055500 5195-ADD-TWO-CHARGE-OPTION.
055600 
055700    ADD 1 TO WS-OPTION-COUNT.
055800    MOVE WS-NEW-OPT-DISCOUNT TO OPT-DISCOUNT(WS-OPTION-COUNT).
055900    MOVE WS-NEW-OPT-POINTS-USED TO OPT-POINTS-USED(WS-OPTION-COUNT).
056000    MOVE 2 TO OPT-CHARGE-COUNT(WS-OPTION-COUNT).
056100    MOVE PAM-TBL-METHOD-ID(WS-PUNKTY-NUMBER) TO
056200             OPT-CHARGE-METHOD-ID(WS-OPTION-COUNT, 1).
056300    MOVE WS-POINTS-TO-SPEND TO
056400             OPT-CHARGE-AMOUNT(WS-OPTION-COUNT, 1).
056500    MOVE PAM-TBL-METHOD-ID(WS-SELECTED-METHOD-NUMBER) TO
056600             OPT-CHARGE-METHOD-ID(WS-OPTION-COUNT, 2).
056700    MOVE WS-REMAINDER-BY-CARD TO
056800             OPT-CHARGE-AMOUNT(WS-OPTION-COUNT, 2).
056900 
057000 5195-EXIT.
057100    EXIT.
057200*----------------------------------------------------------------
057300* PICKS THE OPTION WITH THE HIGHEST DISCOUNT, BREAKING TIES BY
057400* THE HIGHEST POINTS USED.  SEE RQ0411.
057500*----------------------------------------------------------------
057600 5400-SELECT-BEST-OPTION.
057700 
057800    MOVE 1 TO WS-BEST-OPTION-NUMBER.
057900    IF WS-OPTION-COUNT > 1
058000       PERFORM 5410-COMPARE-ONE-OPTION THRU 5410-EXIT
058100           VARYING WS-METHOD-POINTER FROM 2 BY 1
058200           UNTIL WS-METHOD-POINTER > WS-OPTION-COUNT.
058300 
058400 5400-EXIT.
058500    EXIT.
058600*----------------------------------------------------------------
058700 
058800 5410-COMPARE-ONE-OPTION.
058900 
059000    IF OPT-DISCOUNT(WS-METHOD-POINTER) >
059100            OPT-DISCOUNT(WS-BEST-OPTION-NUMBER)
059200       OR (OPT-DISCOUNT(WS-METHOD-POINTER) =
059300               OPT-DISCOUNT(WS-BEST-OPTION-NUMBER)
059400           AND OPT-POINTS-USED(WS-METHOD-POINTER) >
059500                   OPT-POINTS-USED(WS-BEST-OPTION-NUMBER))
059600       MOVE WS-METHOD-POINTER TO WS-BEST-OPTION-NUMBER.
059700 
059800 5410-EXIT.
059900    EXIT.
060000*----------------------------------------------------------------
060100* POSTS EACH CHARGE OF THE WINNING OPTION AGAINST THE METHOD'S
060200* REMAINING LIMIT AND RUNNING TOTAL.  5510 CARRIES THE CONSISTENCY
060300* CHECK ADDED AFTER THE 1994 RUN WHERE A LIMIT WAS FOUND NEGATIVE.
060400*----------------------------------------------------------------
060500 5500-APPLY-SELECTED-OPTION.
060600 
060700    PERFORM 5510-APPLY-ONE-CHARGE THRU 5510-EXIT
060800        VARYING WS-APPLY-POINTER FROM 1 BY 1
060900        UNTIL WS-APPLY-POINTER >
061000                OPT-CHARGE-COUNT(WS-BEST-OPTION-NUMBER).
061100 
061200 5500-EXIT.
061300    EXIT.
061400*----------------------------------------------------------------
061500 
061600 5510-APPLY-ONE-CHARGE.
061700 
061800    MOVE OPT-CHARGE-METHOD-ID(WS-BEST-OPTION-NUMBER, WS-APPLY-POINTER)
061900             TO WS-LOOKUP-METHOD-ID.
062000    PERFORM 8200-FIND-METHOD-BY-ID THRU 8200-EXIT.
062100 
062200    IF WS-METHOD-POINTER = ZERO
062300       MOVE "INTERNAL ERROR - CHARGE METHOD NOT ON FILE" TO
062400                WS-RUN-ABORT-MESSAGE
062500       PERFORM 9000-ABORT-RUN THRU 9000-EXIT.
062600 
062700    IF PAM-TBL-REMAIN-LIMIT(WS-METHOD-POINTER) <
062800            OPT-CHARGE-AMOUNT(WS-BEST-OPTION-NUMBER, WS-APPLY-POINTER)
062900       MOVE "INTERNAL ERROR - LIMIT WOULD GO NEGATIVE" TO
063000                WS-RUN-ABORT-MESSAGE
063100       PERFORM 9000-ABORT-RUN THRU 9000-EXIT.
063200 
063300    SUBTRACT
063400       OPT-CHARGE-AMOUNT(WS-BEST-OPTION-NUMBER, WS-APPLY-POINTER)
063500       FROM PAM-TBL-REMAIN-LIMIT(WS-METHOD-POINTER).
063600    ADD
063700       OPT-CHARGE-AMOUNT(WS-BEST-OPTION-NUMBER, WS-APPLY-POINTER)
063800       TO PAM-TBL-TOTAL-SPENT(WS-METHOD-POINTER).
063900    MOVE "Y" TO PAM-TBL-USED-SWITCH(WS-METHOD-POINTER).
064000 
064100 5510-EXIT.
064200    EXIT.
064300*----------------------------------------------------------------
064400* MAXIMUM THEORETICAL DISCOUNT FOR THE ORDER, COMPUTED AGAINST
064500* THE ORIGINAL UNTOUCHED LIMITS SO THE SORT ORDER NEVER CHANGES
064600* PARTWAY THROUGH THE RUN.  THE BEST OF THREE CANDIDATES - FULL
064700* POINTS, FULL CARD, PARTIAL POINTS.
064800*----------------------------------------------------------------
064900 7000-COMPUTE-SORT-KEY.
065000 
065100    MOVE ZERO TO WS-CANDIDATE-POINTS-FULL.
065200    MOVE ZERO TO WS-CANDIDATE-CARD-FULL.
065300    MOVE ZERO TO WS-CANDIDATE-PARTIAL.
065400 
065500    PERFORM 7100-EVALUATE-FULL-POINTS-CANDIDATE THRU 7100-EXIT.
065600    PERFORM 7200-EVALUATE-FULL-CARD-CANDIDATE THRU 7200-EXIT.
065700    PERFORM 7300-EVALUATE-PARTIAL-CANDIDATE THRU 7300-EXIT.
065800 
065900    IF WS-CANDIDATE-POINTS-FULL >= WS-CANDIDATE-CARD-FULL
066000       AND WS-CANDIDATE-POINTS-FULL >= WS-CANDIDATE-PARTIAL
066100       COMPUTE WS-BEST-CANDIDATE ROUNDED = WS-CANDIDATE-POINTS-FULL
066200    ELSE
066300       IF WS-CANDIDATE-CARD-FULL >= WS-CANDIDATE-PARTIAL
066400          COMPUTE WS-BEST-CANDIDATE ROUNDED = WS-CANDIDATE-CARD-FULL
066500       ELSE
066600          COMPUTE WS-BEST-CANDIDATE ROUNDED = WS-CANDIDATE-PARTIAL.
066700 
066800 7000-EXIT.
066900    EXIT.
067000*----------------------------------------------------------------
067100 
067200 7100-EVALUATE-FULL-POINTS-CANDIDATE.
067300 
067400    IF WS-PUNKTY-NUMBER NOT = ZERO
067500       MOVE PAM-TBL-DISCOUNT(WS-PUNKTY-NUMBER) TO
067600                WS-CALC-DISCOUNT-WHOLE-PCT
067700       MOVE WS-CUR-ORDER-VALUE TO WS-CALC-ORDER-VALUE
067800       PERFORM 8100-COMPUTE-DISCOUNT-AMOUNT THRU 8100-EXIT
067900       IF PAM-TBL-ORIGINAL-LIMIT(WS-PUNKTY-NUMBER) >= WS-AMOUNT-TO-PAY
068000          MOVE WS-DISCOUNT-AMOUNT TO WS-CANDIDATE-POINTS-FULL.
068100 
068200 7100-EXIT.
068300    EXIT.
068400*----------------------------------------------------------------
068500 
068600 7200-EVALUATE-FULL-CARD-CANDIDATE.
068700 
068800    PERFORM 7210-CHECK-ONE-PROMO-FOR-SORTKEY THRU 7210-EXIT
068900        VARYING WS-PROMO-POINTER FROM 1 BY 1
069000        UNTIL WS-PROMO-POINTER > WS-CUR-PROMO-COUNT.
069100 
069200 7200-EXIT.
069300    EXIT.
069400*----------------------------------------------------------------
069500 
069600 7210-CHECK-ONE-PROMO-FOR-SORTKEY.
069700 
069800    MOVE WS-CUR-PROMO-ID(WS-PROMO-POINTER) TO WS-LOOKUP-METHOD-ID.
069900    PERFORM 8200-FIND-METHOD-BY-ID THRU 8200-EXIT.
070000 
070100    IF WS-METHOD-POINTER NOT = ZERO
070200       AND WS-METHOD-POINTER NOT = WS-PUNKTY-NUMBER
070300       MOVE PAM-TBL-DISCOUNT(WS-METHOD-POINTER) TO
070400                WS-CALC-DISCOUNT-WHOLE-PCT
070500       MOVE WS-CUR-ORDER-VALUE TO WS-CALC-ORDER-VALUE
070600       PERFORM 8100-COMPUTE-DISCOUNT-AMOUNT THRU 8100-EXIT
070700       IF PAM-TBL-ORIGINAL-LIMIT(WS-METHOD-POINTER) >= WS-AMOUNT-TO-PAY
070800          IF WS-DISCOUNT-AMOUNT > WS-CANDIDATE-CARD-FULL
070900             MOVE WS-DISCOUNT-AMOUNT TO WS-CANDIDATE-CARD-FULL.
071000 
071100 7210-EXIT.
071200    EXIT.
071300*----------------------------------------------------------------
071400 
071500 7300-EVALUATE-PARTIAL-CANDIDATE.
071600 
071700    IF WS-PUNKTY-NUMBER NOT = ZERO
071800       COMPUTE WS-MIN-POINTS-REQUIRED ROUNDED =
071900           WS-CUR-ORDER-VALUE * 0.10
072000       IF PAM-TBL-ORIGINAL-LIMIT(WS-PUNKTY-NUMBER) >=
072100               WS-MIN-POINTS-REQUIRED
072200          COMPUTE WS-CANDIDATE-PARTIAL = WS-CUR-ORDER-VALUE * 0.10.
072300 
072400 7300-EXIT.
072500    EXIT.
072600*----------------------------------------------------------------
072700* PRINTS ONE RESULT LINE PER METHOD ACTUALLY CHARGED DURING THE
072800* RUN, IN THE SAME ORDER THE METHODS APPEARED ON PAYMIN.
072900*----------------------------------------------------------------
073000 6000-PRINT-RESULT-REPORT.
073100 
073200    OPEN OUTPUT RESULT-FILE.
073300    PERFORM 6100-PRINT-ONE-METHOD-LINE THRU 6100-EXIT
073400        VARYING WS-METHOD-POINTER FROM 1 BY 1
073500        UNTIL WS-METHOD-POINTER > WS-PAYMETH-COUNT.
073600    CLOSE RESULT-FILE.
073700 
073800 6000-EXIT.
073900    EXIT.
074000*----------------------------------------------------------------
074100 
074200 6100-PRINT-ONE-METHOD-LINE.
074300 
074400    IF PAM-TBL-WAS-USED(WS-METHOD-POINTER)
074500       MOVE PAM-TBL-TOTAL-SPENT(WS-METHOD-POINTER) TO
074600                WS-EDITED-TOTAL-SPENT
074700       MOVE SPACES TO RESULT-RECORD
074800       STRING PAM-TBL-METHOD-ID(WS-METHOD-POINTER) DELIMITED BY SPACE
074900              " " DELIMITED BY SIZE
075000              WS-EDITED-TOTAL-SPENT DELIMITED BY SIZE
075100           INTO RESULT-RECORD
075200       WRITE RESULT-RECORD.
075300 
075400 6100-EXIT.
075500    EXIT.
075600*----------------------------------------------------------------
075700* WRITES THE CURRENT ORDER'S RAW FIELDS TO THE CONSOLE WHEN THE
075800* JOB IS RUN WITH THE TRACE SWITCH (UPSI-0) TURNED ON - USED BY
075900* THE ACCOUNTING SECTION WHEN RECONCILING AGAINST VENDOR FIGURES.
076000*----------------------------------------------------------------
076100 9100-DISPLAY-ORDER-TRACE.
076200 
076300    DISPLAY "PYOPT001 TRACE " WS-CURRENT-ORDER-DUMP.
076400 
076500 9100-EXIT.
076600    EXIT.
076700*----------------------------------------------------------------
076800* RUN IS NOT SALVAGEABLE PAST THIS POINT.  DUMP WHAT WE CAN AND
076900* GIVE THE OPERATOR A NON-ZERO RETURN CODE TO STOP THE JOB STREAM.
077000*----------------------------------------------------------------
077100 9000-ABORT-RUN.
077200 
077300    DISPLAY "PYOPT001 *** RUN ABORTED ***".
077400    DISPLAY "PYOPT001 " WS-RUN-ABORT-MESSAGE.
077500    DISPLAY "PYOPT001 LAST ORDER IN PROGRESS: " WS-CURRENT-ORDER-DUMP.
077600    MOVE 16 TO RETURN-CODE.
077700    STOP RUN.
077800 
077900 9000-EXIT.
078000    EXIT.
078100*----------------------------------------------------------------
078200 
078300    COPY "PLOPTCALC.CBL".
