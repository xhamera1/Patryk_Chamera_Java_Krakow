000100*----------------------------------------------------------------
000200* SLRESULT.CBL
000300* FILE-CONTROL ENTRY -- PAYMENT METHOD SETTLEMENT REPORT.
000400* ONE LINE PER METHOD ACTUALLY CHARGED DURING THE RUN.
000500* ASSIGNED BY JOB CONTROL TO "RPTOUT" (SYSOUT CLASS).
000600*----------------------------------------------------------------
000700* 2024-02-06 RJM  INITIAL VERSION FOR THE PAYMENT OPTIMIZER.  RQ4471
000800*----------------------------------------------------------------
000900    SELECT RESULT-FILE ASSIGN TO RPTOUT
001000        ORGANIZATION IS LINE SEQUENTIAL
001100        FILE STATUS IS WS-RPTOUT-STATUS.
