000100*----------------------------------------------------------------
000200* SLPAYMTH.CBL
000300* FILE-CONTROL ENTRY -- PAYMENT METHODS MASTER INPUT FILE.
000400* ONE RECORD PER BANK CARD, PROMOTIONAL CARD OR THE LOYALTY
000500* POINTS METHOD "PUNKTY".  ASSIGNED BY JOB CONTROL TO "PAYMIN".
000600*----------------------------------------------------------------
000700* 2024-02-06 RJM  INITIAL VERSION FOR THE PAYMENT OPTIMIZER.  RQ4471
000800*----------------------------------------------------------------
000900    SELECT PAYMETH-FILE ASSIGN TO PAYMIN
001000        ORGANIZATION IS LINE SEQUENTIAL
001100        FILE STATUS IS WS-PAYMIN-STATUS.
