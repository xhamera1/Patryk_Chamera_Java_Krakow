000100*----------------------------------------------------------------
000200* FDORDER.CBL
000300* RECORD LAYOUT FOR THE DAILY ORDERS INPUT FILE (ORDRIN).
000400* EACH RECORD IS ONE CUSTOMER ORDER TO BE SETTLED, WITH UP TO
000500* TEN PROMOTION CODES NAMING THE PAYMENT METHODS THAT CARRY A
000600* CARD DISCOUNT FOR THIS ORDER.
000700*----------------------------------------------------------------
000800* 2024-02-06 RJM  INITIAL VERSION FOR THE PAYMENT OPTIMIZER.  RQ4471
000900*----------------------------------------------------------------
001000    FD  ORDERS-FILE
001100        LABEL RECORDS ARE OMITTED.
001200 
001300    01  ORDER-RECORD.
001400        05  ORD-ORDER-ID            PIC X(10).
001500        05  ORD-ORDER-VALUE         PIC S9(9)V99.
001600        05  ORD-PROMO-COUNT         PIC 9(02).
001700        05  ORD-PROMO-ID OCCURS 10 TIMES
001800                                    PIC X(10).
001900        05  FILLER                  PIC X(27).
