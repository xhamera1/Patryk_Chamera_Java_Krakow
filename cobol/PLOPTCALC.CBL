000100*----------------------------------------------------------------
000200* PLOPTCALC.CBL
000300* SHARED PROCEDURE-DIVISION LOGIC FOR THE PAYMENT OPTIMIZER.
000400* HOLDS THE DISCOUNT-AMOUNT ARITHMETIC AND THE TWO TABLE LOOKUPS
000500* (METHOD-BY-ID, METHOD-IN-PROMO-LIST) THAT ARE NEEDED BY MORE
000600* THAN ONE STAGE OF THE RUN.  COPIED INTO THE TAIL OF THE
000700* PROCEDURE DIVISION OF BOTH OPTIMIZE-PAYMENT-METHODS AND TESTS.
000800*----------------------------------------------------------------
000900* 2024-02-07 RJM  INITIAL VERSION.  RQ4471
001000* 2024-03-19 RJM  ADDED 8300 PROMO-LIST LOOKUP FOR THE PARTIAL-
001100*                 POINTS CARD SELECTION RULE.  RQ4502
001200*----------------------------------------------------------------
001300 8100-COMPUTE-DISCOUNT-AMOUNT.
001400*    TAKES WS-CALC-DISCOUNT-WHOLE-PCT AND WS-CALC-ORDER-VALUE,
001500*    RETURNS WS-DISCOUNT-AMOUNT AND WS-AMOUNT-TO-PAY.
001600    COMPUTE WS-DISCOUNT-PERCENT ROUNDED =
001700        WS-CALC-DISCOUNT-WHOLE-PCT / 100.
001800    COMPUTE WS-DISCOUNT-AMOUNT ROUNDED =
001900        WS-CALC-ORDER-VALUE * WS-DISCOUNT-PERCENT.
002000    COMPUTE WS-AMOUNT-TO-PAY =
002100        WS-CALC-ORDER-VALUE - WS-DISCOUNT-AMOUNT.
002200 8100-EXIT.
002300    EXIT.
002400*-----------------------------------------------------------------
002500 
002600 8200-FIND-METHOD-BY-ID.
002700*    TAKES WS-LOOKUP-METHOD-ID, RETURNS WS-METHOD-POINTER
002800*    (ZERO WHEN THE ID IS NOT ON THE PAYMETH TABLE).
002900    MOVE "N" TO WS-FOUND-METHOD-SWITCH.
003000    MOVE ZERO TO WS-METHOD-POINTER.
003100    PERFORM 8210-SCAN-ONE-METHOD THRU 8210-EXIT
003200        VARYING WS-METHOD-POINTER FROM 1 BY 1
003300        UNTIL WS-METHOD-POINTER > WS-PAYMETH-COUNT
003400           OR WS-FOUND-METHOD-SWITCH = "Y".
003500    IF WS-FOUND-METHOD-SWITCH NOT = "Y"
003600       MOVE ZERO TO WS-METHOD-POINTER.
003700 8200-EXIT.
003800    EXIT.
003900*-----------------------------------------------------------------
004000 
004100 8210-SCAN-ONE-METHOD.
004200    IF PAM-TBL-METHOD-ID(WS-METHOD-POINTER) = WS-LOOKUP-METHOD-ID
004300       MOVE "Y" TO WS-FOUND-METHOD-SWITCH.
004400 8210-EXIT.
004500    EXIT.
004600*-----------------------------------------------------------------
004700 
004800 8300-IS-METHOD-IN-PROMO-LIST.
004900*    TAKES WS-LOOKUP-METHOD-ID AGAINST THE CURRENT ORDER'S OWN
005000*    PROMO-ID LIST, RETURNS WS-FOUND-IN-PROMO-SWITCH.
005100    MOVE "N" TO WS-FOUND-IN-PROMO-SWITCH.
005200    IF WS-CUR-PROMO-COUNT NOT = ZERO
005300       PERFORM 8310-CHECK-ONE-PROMO-ENTRY THRU 8310-EXIT
005400           VARYING WS-PROMO-POINTER FROM 1 BY 1
005500           UNTIL WS-PROMO-POINTER > WS-CUR-PROMO-COUNT
005600              OR WS-FOUND-IN-PROMO-SWITCH = "Y".
005700 8300-EXIT.
005800    EXIT.
005900*-----------------------------------------------------------------
006000 
006100 8310-CHECK-ONE-PROMO-ENTRY.
006200    IF WS-CUR-PROMO-ID(WS-PROMO-POINTER) = WS-LOOKUP-METHOD-ID
006300       MOVE "Y" TO WS-FOUND-IN-PROMO-SWITCH.
006400 8310-EXIT.
006500    EXIT.
006600*-----------------------------------------------------------------
