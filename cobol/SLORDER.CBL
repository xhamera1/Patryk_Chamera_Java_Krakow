000100*----------------------------------------------------------------
000200* SLORDER.CBL
000300* FILE-CONTROL ENTRY -- DAILY ORDERS INPUT FILE.
000400* ONE RECORD PER ORDER TO BE SETTLED IN TONIGHT'S RUN.
000500* ASSIGNED BY JOB CONTROL TO THE "ORDRIN" DATA SET.
000600*----------------------------------------------------------------
000700* 2024-02-06 RJM  INITIAL VERSION FOR THE PAYMENT OPTIMIZER.  RQ4471
000800*----------------------------------------------------------------
000900    SELECT ORDERS-FILE ASSIGN TO ORDRIN
001000        ORGANIZATION IS LINE SEQUENTIAL
001100        FILE STATUS IS WS-ORDRIN-STATUS.
