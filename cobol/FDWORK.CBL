000100*----------------------------------------------------------------
000200* FDWORK.CBL
000300* ORDER WORK FILE, SORT FILE AND SORTED WORK FILE LAYOUTS.
000400* EACH CARRIES THE ORDER'S MAXIMUM THEORETICAL DISCOUNT (THE
000500* FIXED SORT KEY, COMPUTED AGAINST THE ORIGINAL UNTOUCHED
000600* LIMITS) ALONGSIDE THE ORDER'S OWN FIELDS.  THE SORTED FILE IS
000700* WHAT DRIVES THE PER-ORDER PROCESSING LOOP.
000800* WRK-RECORD-RAW IS THE RAW VIEW USED WHEN A BAD RECORD HAS TO
000900* BE DISPLAYED ON THE OPERATOR CONSOLE.
001000*----------------------------------------------------------------
001100* 2024-02-06 RJM  INITIAL VERSION FOR THE PAYMENT OPTIMIZER.  RQ4471
001200*----------------------------------------------------------------
001300    FD  ORDER-WORK-FILE
001400        LABEL RECORDS ARE STANDARD.
001500 
001600    01  WORK-RECORD.
001700        05  WRK-SORT-KEY            PIC S9(9)V99.
001800        05  WRK-ORDER-FIELDS.
001900            10  WRK-ORDER-ID            PIC X(10).
002000            10  WRK-ORDER-VALUE         PIC S9(9)V99.
002100            10  WRK-PROMO-COUNT         PIC 9(02).
002200            10  WRK-PROMO-ID OCCURS 10 TIMES
002300                                        PIC X(10).
002400        05  FILLER                  PIC X(15).
002500 
002600    01  WRK-RECORD-RAW REDEFINES WORK-RECORD
002700                                    PIC X(149).
002800 
002900    SD  ORDER-SORT-FILE.
003000 
003100    01  SORT-RECORD.
003200        05  SRT-SORT-KEY            PIC S9(9)V99.
003300        05  SRT-ORDER-FIELDS.
003400            10  SRT-ORDER-ID            PIC X(10).
003500            10  SRT-ORDER-VALUE         PIC S9(9)V99.
003600            10  SRT-PROMO-COUNT         PIC 9(02).
003700            10  SRT-PROMO-ID OCCURS 10 TIMES
003800                                        PIC X(10).
003900        05  FILLER                  PIC X(15).
004000 
004100    FD  ORDER-SRTD-FILE
004200        LABEL RECORDS ARE STANDARD.
004300 
004400    01  SRTD-RECORD.
004500        05  SRD-SORT-KEY            PIC S9(9)V99.
004600        05  SRD-ORDER-FIELDS.
004700            10  SRD-ORDER-ID            PIC X(10).
004800            10  SRD-ORDER-VALUE         PIC S9(9)V99.
004900            10  SRD-PROMO-COUNT         PIC 9(02).
005000            10  SRD-PROMO-ID OCCURS 10 TIMES
005100                                        PIC X(10).
005200        05  FILLER                  PIC X(15).
